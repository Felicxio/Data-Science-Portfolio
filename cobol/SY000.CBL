000100******************************************************************        
000110*                                                                         
000120*             System  Batch Control - Start Of Day                        
000130*        No Job Configured For This Run - Housekeeping Only               
000140*                                                                         
000150******************************************************************        
000160*                                                                         
000170 IDENTIFICATION          DIVISION.                                        
000180*========================================                                 
000190*                                                                         
000200 PROGRAM-ID.             SY000.                                           
000210 AUTHOR.                 J H HALLORAN.                                    
000220 INSTALLATION.           APPLEWOOD COMPUTERS - SYSTEMS GROUP.             
000230 DATE-WRITTEN.           14/06/84.                                        
000240 DATE-COMPILED.                                                           
000250 SECURITY.               COPYRIGHT (C) 1984-2026 AND LATER,               
000260                         APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER          
000270                         THE SAME TERMS AS THE REST OF THE ACAS           
000280                         SUITE - SEE THE FILE COPYING FOR DETAILS.        
000290**                                                                        
000300*    REMARKS.            Common Start-Of-Day housekeeping run for         
000310*                        installations / test cells where no              
000320*                        application batch job has yet been               
000330*                        assigned to this run slot.  Establishes          
000340*                        the run date, checks the job-control             
000350*                        switches and logs a No-Job-Configured            
000360*                        entry rather than opening any master or          
000370*                        transaction file, since none is assigned.        
000380**                                                                        
000390*    VERSION.            See Prog-Name in WS.                             
000400**                                                                        
000410*    CALLED MODULES.                                                      
000420*                        None.                                            
000430**                                                                        
000440*    FUNCTIONS USED.                                                      
000450*                        None.                                            
000460**                                                                        
000470*    FILES USED.                                                          
000480*                        None - no application file is opened by          
000490*                        this run; see Remarks above.                     
000500**                                                                        
000510*    ERROR MESSAGES USED.                                                 
000520*                        SY090, SY091.                                    
000530**                                                                        
000540**                                                                        
000550**                                                                        
000560* CHANGES:                                                                
000570* 14/06/84 jhh - 1.00 Written - shared SOJ shell, cut down from th        
000580*                      sales SOJ housekeeping for use where a cell        
000590*                      has no job assigned to it yet.                     
000600* 22/09/87 rtk - 1.01 Added Run-Seq to Sy-Ctl for multi-cell runs.        
000610* 03/04/91 mjp - 1.02 Date-Form now read from param area rather           
000620*                      than hard defaulted to UK.                         
000630* 11/02/96 dlw - 1.03 Split date-entry validation into its own            
000640*                      paragraph range so ZZ900 abort logic could         
000650*                      be shared with the batch-control programs.         
000660* 19/11/98 tro - 1.04 Y2K: Run-Date-CCYY carried as 4-digit year          
000670*                      throughout; operator prompt now shows all          
000680*                      4 digits on every date form.                       
000690* 08/05/02 smb - 1.05 No-Job-Count now written to the console log         
000700*                      each run so ops can see how many idle SOJ          
000710*                      passes ran overnight.                              
000720* 14/03/11 kaf - 1.06 Moved date redefines into wssyctl.cob so the        
000730*                      block can be shared with sl000/py000 style         
000740*                      SOJ shells.                                        
000750* 09/03/26 ceh - 2.00 Re-cut as the stand-alone no-job SOJ shell;         
000760*                      removed all module-specific file logic -           
000770*                      request 26-0142 (cell has no batch job).           
000780**                                                                        
000790******************************************************************        
000800* Copyright Notice.                                                       
000810* ****************                                                        
000820**                                                                        
000830* This program is part of the Applewood Computers Accounting              
000840* System and is Copyright (c) Applewood Computers, 1984-2026 and          
000850* later.                                                                  
000860**                                                                        
000870* This program is free software; you can redistribute it and/or           
000880* modify it under the terms of the GNU General Public License as          
000890* published by the Free Software Foundation; version 3 and later.         
000900**                                                                        
000910* This program is distributed in the hope that it will be useful,         
000920* but WITHOUT ANY WARRANTY; without even the implied warranty of          
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
000940* GNU General Public License for more details.                            
000950******************************************************************        
000960*                                                                         
000970 ENVIRONMENT             DIVISION.                                        
000980*========================================                                 
000990*                                                                         
001000 CONFIGURATION           SECTION.                                         
001010 SOURCE-COMPUTER.        IBM-4341.                                        
001020 OBJECT-COMPUTER.        IBM-4341.                                        
001030 SPECIAL-NAMES.                                                           
001040     C01                 IS TOP-OF-FORM                                   
001050     CLASS SY-NUMERIC    IS "0" THRU "9"                                  
001060     UPSI-0.                                                              
001070**                                                                        
001080 INPUT-OUTPUT            SECTION.                                         
001090 FILE-CONTROL.                                                            
001100*    No files are assigned to this run - see Remarks.                     
001110*                                                                         
001120 DATA                    DIVISION.                                        
001130*========================================                                 
001140*                                                                         
001150 FILE                    SECTION.                                         
001160*    None.                                                                
001170*                                                                         
001180 WORKING-STORAGE         SECTION.                                         
001190*------------------------------------------------------------             
001200 77  PROG-NAME               PIC X(15) VALUE "SY000 (2.00)".              
001210**                                                                        
001220 COPY "WSSYCTL.COB".                                                      
001230**                                                                        
001240 01  WS-ERROR-MESSAGES.                                                   
001250     03  SY090               PIC X(30)                                    
001260         VALUE "SY090 INVALID RUN DATE ENTERED".                          
001270     03  SY091               PIC X(30)                                    
001280         VALUE "SY091 NO BATCH JOB CONFIGURED".                           
001290     03  FILLER              PIC X(04).                                   
001300**                                                                        
001310 01  WS-DISPLAY-LINE.                                                     
001320     03  WS-DL-TEXT          PIC X(60).                                   
001330     03  FILLER              PIC X(20).                                   
001340**                                                                        
001350*                                                                         
001360 PROCEDURE               DIVISION.                                        
001370*========================================                                 
001380**                                                                        
001390 0000-MAIN-CONTROL.                                                       
001400     PERFORM  0010-ESTABLISH-RUN-DATE THRU 0010-EXIT.                     
001410     PERFORM  0020-CHECK-JOB-SWITCHES THRU 0020-EXIT.                     
001420     PERFORM  0030-LOG-NO-JOB-RUN     THRU 0030-EXIT.                     
001430     GO       TO 9999-END-OF-JOB.                                         
001440**                                                                        
001450 0010-ESTABLISH-RUN-DATE.                                                 
001460     INITIALIZE              SYCTL-RUN-CONTROL.                           
001470     MOVE     "SY000"       TO SYCTL-RUN-ID.                              
001480     ACCEPT   SYCTL-RUN-DATE-CCYY FROM DATE YYYYMMDD.                     
001490     IF       SYCTL-RUN-DATE-CCYY = ZERO                                  
001500              GO TO 0010-DATE-ERROR.                                      
001510     SET      RUN-DATE-VALID TO TRUE.                                     
001520     ACCEPT   SYCTL-RUN-TIME FROM TIME.                                   
001530     ADD      1 TO SYCTL-RUN-SEQ.                                         
001540     GO       TO 0010-EXIT.                                               
001550**                                                                        
001560 0010-DATE-ERROR.                                                         
001570     SET      RUN-DATE-INVALID TO TRUE.                                   
001580     ADD      1 TO SYCTL-ERROR-COUNT.                                     
001590     DISPLAY  SY090.                                                      
001600**                                                                        
001610 0010-EXIT.                                                               
001620     EXIT.                                                                
001630**                                                                        
001640 0020-CHECK-JOB-SWITCHES.                                                 
001650     IF       RUN-DATE-INVALID                                            
001660              GO TO 9999-END-OF-JOB.                                      
001670     SET      JOB-NOT-CONFIGURED TO TRUE.                                 
001680     GO       TO 0020-EXIT.                                               
001690**                                                                        
001700 0020-EXIT.                                                               
001710     EXIT.                                                                
001720**                                                                        
001730 0030-LOG-NO-JOB-RUN.                                                     
001740     IF       JOB-CONFIGURED                                              
001750              GO TO 0030-EXIT.                                            
001760     ADD      1 TO SYCTL-NO-JOB-COUNT.                                    
001770     MOVE     SY091 TO WS-DL-TEXT.                                        
001780     DISPLAY  WS-DISPLAY-LINE.                                            
001790     MOVE     SYCTL-RUN-SEQ TO WS-DL-TEXT.                                
001800     GO       TO 0030-EXIT.                                               
001810**                                                                        
001820 0030-EXIT.                                                               
001830     EXIT.                                                                
001840**                                                                        
001850 9999-END-OF-JOB.                                                         
001860     DISPLAY  "SY000 - RUN COMPLETE - NO JOB CONFIGURED".                 
001870     STOP     RUN.                                                        
