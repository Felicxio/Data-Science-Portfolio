000100******************************************************************        
000110*                                                                         
000120*       System  Batch Run-Control  Working Storage Record                 
000130*                                                                         
000140******************************************************************        
000150*                                                                         
000160* This block is COPYd into every module that has no file-specific         
000170* master or transaction record of its own - it carries the run            
000180* date, run switches and job sequencing common to all such                
000190* no-file control runs. Modelled on the date-form handling shared         
000200* by all Start-Of-Day modules (py000, sl000, st000, pl000).               
000210*                                                                         
000220* Changes:                                                                
000230* 14/06/84 jhh - 1.00 Written for shared SOJ date block.                  
000240* 22/09/87 rtk - 1.01 Added Job-Switches group & 88-levels.               
000250* 03/04/91 mjp - 1.02 Widened Run-Id to x(8), added Run-Seq.              
000260* 11/02/96 dlw - 1.03 Added Batch-Control redefines block.                
000270* 19/11/98 tro - 1.04 Y2K: WSA-cc/yy split retained, Run-Date             
000280*                      expanded to store full 4-digit year in             
000290*                      Run-Date-CCYY to stop windowing past 1999.         
000300* 08/05/02 smb - 1.05 Added No-Job-Count & Error-Count as comp.           
000310* 14/03/11 kaf - 1.06 Added Filler pad to bring record to std             
000320*                      64-byte control-block size for RDB carry.          
000330*                                                                         
000340 01  SYCTL-Run-Control.                                                   
000350     03  SYCTL-Run-Id            PIC X(08).                               
000360     03  SYCTL-Run-Date.                                                  
000370         05  SYCTL-Run-CC        PIC 99.                                  
000380         05  SYCTL-Run-YY        PIC 99.                                  
000390         05  SYCTL-Run-MM        PIC 99.                                  
000400         05  SYCTL-Run-DD        PIC 99.                                  
000410     03  SYCTL-Run-Date-CCYY     REDEFINES SYCTL-Run-Date                 
000420                                 PIC 9(08).                               
000430     03  SYCTL-Run-Time.                                                  
000440         05  SYCTL-Run-HH        PIC 99.                                  
000450         05  SYCTL-Run-MN        PIC 99.                                  
000460         05  SYCTL-Run-SS        PIC 99.                                  
000470         05  FILLER              PIC XX.                                  
000480     03  SYCTL-Run-Seq           PIC 9(05) COMP.                          
000490     03  SYCTL-Error-Count       PIC 9(05) COMP.                          
000500     03  SYCTL-No-Job-Count      PIC 9(05) COMP.                          
000510     03  SYCTL-Job-Switches.                                              
000520         05  SYCTL-Job-Sw1       PIC X.                                   
000530             88  JOB-CONFIGURED       VALUE "Y".                          
000540             88  JOB-NOT-CONFIGURED   VALUE "N".                          
000550         05  SYCTL-Job-Sw2       PIC X.                                   
000560             88  RUN-DATE-VALID       VALUE "Y".                          
000570             88  RUN-DATE-INVALID     VALUE "N".                          
000580     03  FILLER                  PIC X(08).                               
000590*                                                                         
000600* Date-Form Block - Shared UK / USA / International layouts.              
000610* Retained from the common SOJ date-entry logic; every module             
000620* that accepts an operator-keyed run date REDEFINES this block            
000630* the same three ways so a param-file Date-Form switch (1-3)              
000640* picks which one is displayed to the operator.                           
000650*                                                                         
000660 01  SYCTL-Date-Work.                                                     
000670     03  SYCTL-Date             PIC X(10).                                
000680     03  SYCTL-Date-UK REDEFINES SYCTL-Date.                              
000690         05  SYCTL-UK-Days      PIC XX.                                   
000700         05  FILLER             PIC X.                                    
000710         05  SYCTL-UK-Month     PIC XX.                                   
000720         05  FILLER             PIC X.                                    
000730         05  SYCTL-UK-Year      PIC X(04).                                
000740     03  SYCTL-Date-USA REDEFINES SYCTL-Date.                             
000750         05  SYCTL-USA-Month    PIC XX.                                   
000760         05  FILLER             PIC X.                                    
000770         05  SYCTL-USA-Days     PIC XX.                                   
000780         05  FILLER             PIC X(05).                                
000790     03  SYCTL-Date-INTL REDEFINES SYCTL-Date.                            
000800         05  SYCTL-INTL-Year    PIC X(04).                                
000810         05  FILLER             PIC X.                                    
000820         05  SYCTL-INTL-Month   PIC XX.                                   
000830         05  FILLER             PIC X.                                    
000840         05  SYCTL-INTL-Days    PIC XX.                                   
000850     03  FILLER                 PIC X(06).                                
